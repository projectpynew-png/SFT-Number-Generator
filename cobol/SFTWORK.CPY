000100*****************************************************************
000110* SFTWORK  -  COMMON WORKING-STORAGE FOR THE SFT REGISTRY SUITE
000120* HOLDS THE IN-MEMORY IMAGE OF THE MASTER FILE, THE USED-NUMBER
000130* TABLE, THE PER-PREFIX BUCKET TABLE, THE STATISTICS BLOCK AND
000140* THE RUN DATE-TIME STAMP.  COPYBOOK SHARED BY SFTREG01 AND
000150* SFTSRCH1 SO THE TWO PROGRAMS NEVER DISAGREE ON TABLE SIZES.
000160*****************************************************************
000170* DATE     BY   REQUEST   DESCRIPTION OF CHANGE
000180* -------- ---- --------- ------------------------------------
000190* 09/30/91 WLT  DPR-0512  ORIGINAL - REPLACED PER-PROGRAM COPIES
000200*                          OF THE USED-NUMBER TABLE THAT HAD
000210*                          DRIFTED OUT OF SYNC MORE THAN ONCE.
000220* 06/02/94 TJO  DPR-0877  ADDED THE PREFIX BUCKET TABLE FOR THE
000230*                          NEW PREFIX-ANALYSIS REPORT SECTION.
000240* 04/19/98 DNM  DPR-1140  RAISED PREFIX TABLE FROM 200 TO 500
000250*                          ENTRIES - RAN OUT OF ROOM ON THE Q3
000260*                          BULK LOAD.  RAISE AGAIN IF IT RECURS.
000270
000280*----------------------------------------------------------------
000290* USED-NUMBER TABLE - ONE FLAG PER POSSIBLE NUMBER, 3000-9999.
000300* WK-USED-ENTRY(N) CORRESPONDS TO NUMBER (N + 2999).
000310*----------------------------------------------------------------
000320 01  WK-USED-NUMBER-TABLE.
000330     05  WK-USED-ENTRY            PIC X(1)
000340             OCCURS 7000 TIMES INDEXED BY WK-USED-IDX.
000350         88  WK-NUMBER-IS-USED          VALUE 'Y'.
000360         88  WK-NUMBER-IS-FREE          VALUE 'N'.
000370
000380*----------------------------------------------------------------
000390* IN-MEMORY IMAGE OF THE REGISTRY MASTER FILE, LOADED BY
000400* 1000-INITIAL-I AND REWRITTEN IN FULL AT END OF RUN.
000410*----------------------------------------------------------------
000420 01  WK-MASTER-TABLE.
000430     05  WK-MASTER-COUNT          PIC S9(5) COMP-3 VALUE ZERO.
000440     05  WK-MASTER-ENTRY
000450             OCCURS 7000 TIMES INDEXED BY WK-MST-IDX.
000460         10  WK-MST-NUMBER             PIC X(12).
000470         10  WK-MST-APPLICATION-NAME   PIC X(40).
000480         10  WK-MST-DESCRIPTION        PIC X(60).
000490         10  WK-MST-REGISTRATION-DATE  PIC X(19).
000500         10  WK-MST-STATUS             PIC X(8).
000510         10  WK-MST-APP-PREFIX         PIC X(4).
000520
000530*----------------------------------------------------------------
000540* PER-PREFIX DISTRIBUTION BUCKETS - BUILT FRESH EACH TIME THE
000550* PREFIX-ANALYSIS BLOCK OR A SEARCH IS RUN, FIRST-SEEN ORDER.
000560*----------------------------------------------------------------
000570 01  WK-PREFIX-TABLE.
000580     05  WK-PREFIX-COUNT-CTL      PIC S9(4) COMP VALUE ZERO.
000590     05  WK-PREFIX-ENTRY OCCURS 500 TIMES INDEXED BY WK-PFX-IDX.
000600         10  WK-PFX-CODE               PIC X(4).
000610         10  WK-PFX-CNT               PIC S9(5) COMP-3 VALUE ZERO.
000620
000630*----------------------------------------------------------------
000640* SUMMARY / STATISTICS VALUES - SEE 7000-COMPUTE-STATISTICS.
000650*----------------------------------------------------------------
000660 01  WK-STATISTICS.
000670     05  WK-TOTAL-AVAILABLE       PIC 9(5)      VALUE 7000.
000680     05  WK-USED-COUNT            PIC 9(5)      VALUE ZERO.
000690     05  WK-REMAINING             PIC 9(5)      VALUE ZERO.
000700     05  WK-USAGE-PERCENT         PIC 9(3)V99   VALUE ZERO.
000710     05  WK-LOWEST-USED           PIC 9(4)      VALUE ZERO.
000720     05  WK-HIGHEST-USED          PIC 9(4)      VALUE ZERO.
000730     05  WK-AVERAGE-USED          PIC 9(4)      VALUE ZERO.
000740     05  WK-SUM-USED              PIC S9(9) COMP-3 VALUE ZERO.
000750
000760*----------------------------------------------------------------
000770* RUN DATE-TIME STAMP, BUILT ONCE AT 1000-INITIAL-I FROM THE
000780* SYSTEM CLOCK AND STAMPED ON EVERY RECORD REGISTERED THIS RUN.
000790* REDEFINED AS ONE X(19) FIELD TO MOVE STRAIGHT INTO A MASTER
000800* RECORD'S SFT-REGISTRATION-DATE.
000810*----------------------------------------------------------------
000820 01  WK-RUN-TIMESTAMP.
000830     05  WK-RUN-DATE.
000840         10  WK-RUN-YYYY               PIC 9(4).
000850         10  FILLER                    PIC X VALUE '-'.
000860         10  WK-RUN-MM                 PIC 99.
000870         10  FILLER                    PIC X VALUE '-'.
000880         10  WK-RUN-DD                 PIC 99.
000890     05  FILLER                   PIC X VALUE SPACE.
000900     05  WK-RUN-TIME.
000910         10  WK-RUN-HH                 PIC 99.
000920         10  FILLER                    PIC X VALUE ':'.
000930         10  WK-RUN-MN                 PIC 99.
000940         10  FILLER                    PIC X VALUE ':'.
000950         10  WK-RUN-SS                 PIC 99.
000960 01  WK-RUN-TIMESTAMP-R REDEFINES WK-RUN-TIMESTAMP
000970                                   PIC X(19).
000980
000990*----------------------------------------------------------------
001000* MISCELLANEOUS COUNTERS AND SWITCHES SHARED ACROSS PARAGRAPHS.
001010*----------------------------------------------------------------
001020 01  WK-COMMON-SWITCHES.
001030     05  WK-MASTER-EOF-SW         PIC X         VALUE 'N'.
001040         88  WK-MASTER-EOF              VALUE 'Y'.
001050     05  WK-REQUEST-EOF-SW        PIC X         VALUE 'N'.
001060         88  WK-REQUEST-EOF             VALUE 'Y'.
001070 01  WK-COMMON-COUNTERS COMP.
001080     05  WK-SUB-1                 PIC S9(8).
001090     05  WK-SUB-2                 PIC S9(8).
001100     05  WK-SUCCESS-COUNT         PIC S9(8).
001110     05  WK-MATCH-COUNT           PIC S9(8).
