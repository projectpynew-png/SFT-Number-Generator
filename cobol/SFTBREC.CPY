000100*****************************************************************
000110* SFTBREC  -  SFT BULK REGISTRATION RESULT RECORD
000120* ONE RECORD WRITTEN PER TRANSACTION READ FROM THE REQUEST FILE,
000130* IN THE SAME ORDER, SO A REQUESTER CAN MATCH RESULTS BACK TO
000140* THEIR INPUT DECK LINE FOR LINE.  RECORD LENGTH = 100.
000150*****************************************************************
000160* DATE     BY   REQUEST   DESCRIPTION OF CHANGE
000170* -------- ---- --------- ------------------------------------
000180* 09/30/91 WLT  DPR-0512  ORIGINAL LAYOUT - REPLACED THE OLD
000190*                          ONE-LINE-PER-ERROR EXCEPTION REPORT.
000200
000210 01  SFT-RESULT-RECORD.
000220     05  SFT-RSL-APPLICATION-NAME PIC X(40).
000230     05  SFT-RSL-SFT-NUMBER       PIC X(12).
000240     05  SFT-RSL-STATUS           PIC X(8).
000250         88  SFT-RSL-IS-SUCCESS         VALUE 'SUCCESS '.
000260         88  SFT-RSL-IS-FAILED          VALUE 'FAILED  '.
000270     05  SFT-RSL-REASON           PIC X(36).
000280     05  FILLER                   PIC X(4).
