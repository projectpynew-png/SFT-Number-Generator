000100*****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION
000120* ALL RIGHTS RESERVED
000130*****************************************************************
000140* PROGRAM :  SFTREG01
000150*
000160* READS THE SFT REGISTRATION REQUEST FILE AND APPLIES EACH
000170* REQUEST AGAINST THE SFT NUMBER REGISTRY MASTER FILE - NEW
000180* AUTO-ASSIGNED NUMBERS (REQUEST TYPE R) AND SPECIFIC NUMBER
000190* RESERVATIONS (REQUEST TYPE S).  REWRITES THE MASTER FILE IN
000200* FULL, WRITES ONE RESULT RECORD PER REQUEST, WRITES A FRESH
000210* EXPORT COPY OF THE MASTER, AND PRINTS THE USAGE / PREFIX /
000220* LISTING SUMMARY REPORT.
000230*
000240* A GOOD CANDIDATE FOR THE OVERNIGHT BATCH WINDOW - THIS IS THE
000250* ONLY PROGRAM THAT MAY CHANGE THE REGISTRY.
000260*****************************************************************
000270
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.    SFTREG01.
000300 AUTHOR.        R L HUTCHINS.
000310 INSTALLATION.  CENTRAL DATA PROCESSING - APPLICATION INVENTORY.
000320 DATE-WRITTEN.  03/11/1987.
000330 DATE-COMPILED.
000340 SECURITY.      COMPANY CONFIDENTIAL.
000350
000360*****************************************************************
000370* CHANGE LOG
000380* DATE       BY   REQUEST    DESCRIPTION
000390* ---------- ---- ---------- ---------------------------------
000400* 03/11/1987 RLH  DPR-0140   ORIGINAL PROGRAM.  REPLACES THE
000410*                             HAND-KEPT SFT NUMBER LOG BOOK.
000420* 07/22/1988 RLH  DPR-0203   NUMBER RANGE OPENED UP FROM
000430*                             3000-6999 TO 3000-9999 TO GIVE
000440*                             THE REGISTRY MORE ROOM TO GROW.
000450* 09/30/1991 WLT  DPR-0512   ADDED REQUEST TYPE S (RESERVE A
000460*                             SPECIFIC NUMBER) AND THE BULK
000470*                             RESULT FILE.  FORMERLY EACH
000480*                             RESERVATION WAS A ONE-OFF CALL
000490*                             TO THE OPERATOR.
000500* 06/02/1994 TJO  DPR-0877   ADDED THE PREFIX-ANALYSIS SECTION
000510*                             TO THE SUMMARY REPORT AND THE
000520*                             EXPORT FILE FOR THE NEW INVENTORY
000530*                             EXTRACT FEEDING THE CHARGEBACK
000540*                             SYSTEM.
000550* 04/19/1998 DNM  DPR-1140   RAISED THE PREFIX TABLE SIZE (SEE
000560*                             SFTWORK) AFTER THE Q3 BULK LOAD
000570*                             OF NEW APPLICATIONS OVERFLOWED IT.
000580* 01/08/1999 RLH  Y2K-0033   YEAR 2000 REVIEW - REGISTRATION-
000590*                             DATE ALREADY CARRIES A FULL 4-
000600*                             DIGIT YEAR, NO CENTURY WINDOW IS
000610*                             USED ANYWHERE IN THIS PROGRAM.  NO
000620*                             CODE CHANGE WAS REQUIRED - SIGNED
000630*                             OFF BY THE Y2K PROGRAM OFFICE.      Y2K0033 
000640* 11/14/2001 DNM  DPR-1367   AVERAGE-USED NOW ROUNDS HALF-UP
000650*                             INSTEAD OF TRUNCATING - AUDIT
000660*                             FINDING AI-2001-19.                 DPR1367 
000670
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SOURCE-COMPUTER.  IBM-370.
000710 OBJECT-COMPUTER.  IBM-370.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM
000740     UPSI-0 ON SFTREG-TRACE-SW
000750     CLASS SFT-ALPHA-CHARS IS 'A' THRU 'Z'.
000760
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790     SELECT SFT-MASTER-FILE  ASSIGN TO SFTMSTR
000800         ORGANIZATION IS SEQUENTIAL
000810         FILE STATUS  IS FS-MASTER.
000820     SELECT SFT-REQUEST-FILE ASSIGN TO SFTREQF
000830         ORGANIZATION IS SEQUENTIAL
000840         FILE STATUS  IS FS-REQUEST.
000850     SELECT SFT-RESULT-FILE  ASSIGN TO SFTRSLT
000860         ORGANIZATION IS SEQUENTIAL
000870         FILE STATUS  IS FS-RESULT.
000880     SELECT SFT-EXPORT-FILE  ASSIGN TO SFTEXPT
000890         ORGANIZATION IS SEQUENTIAL
000900         FILE STATUS  IS FS-EXPORT.
000910     SELECT SFT-REPORT-FILE  ASSIGN TO SFTRPT
000920         ORGANIZATION IS LINE SEQUENTIAL
000930         FILE STATUS  IS FS-REPORT.
000940
000960 DATA DIVISION.
000970 FILE SECTION.
000980
000990 FD  SFT-MASTER-FILE
001000     LABEL RECORDS ARE STANDARD
001010     RECORD CONTAINS 148 CHARACTERS
001020     BLOCK CONTAINS 0 RECORDS
001030     DATA RECORD IS SFT-MASTER-RECORD.
001040     COPY SFTMREC.
001050
001060 FD  SFT-REQUEST-FILE
001070     LABEL RECORDS ARE STANDARD
001080     RECORD CONTAINS 110 CHARACTERS
001090     BLOCK CONTAINS 0 RECORDS
001100     DATA RECORD IS SFT-REQUEST-RECORD.
001110     COPY SFTRREC.
001120
001130 FD  SFT-RESULT-FILE
001140     LABEL RECORDS ARE STANDARD
001150     RECORD CONTAINS 100 CHARACTERS
001160     BLOCK CONTAINS 0 RECORDS
001170     DATA RECORD IS SFT-RESULT-RECORD.
001180     COPY SFTBREC.
001190
001200*----------------------------------------------------------------
001210* EXPORT FILE - SAME 148-BYTE LAYOUT AS THE MASTER, RENAMED
001220* VIA COPY REPLACING SO BOTH FD'S CAN COEXIST IN ONE PROGRAM.
001230*----------------------------------------------------------------
001240 FD  SFT-EXPORT-FILE
001250     LABEL RECORDS ARE STANDARD
001260     RECORD CONTAINS 148 CHARACTERS
001270     BLOCK CONTAINS 0 RECORDS
001280     DATA RECORD IS SFT-EXPORT-RECORD.
001290     COPY SFTMREC
001300         REPLACING ==SFT-MASTER-RECORD== BY ==SFT-EXPORT-RECORD==
001310                ==SFT-NUMBER-VIEW== BY ==SFT-EXPORT-NUM-VIEW==
001320                ==SFT-DATE-VIEW==   BY ==SFT-EXPORT-DTE-VIEW==
001330                ==SFT-STATUS-VIEW== BY ==SFT-EXPORT-STA-VIEW==.
001340
001350 FD  SFT-REPORT-FILE
001360     LABEL RECORDS ARE OMITTED
001370     RECORD CONTAINS 133 CHARACTERS
001380     DATA RECORD IS SFT-REPORT-LINE.
001390 01  SFT-REPORT-LINE            PIC X(133).
001400
001410 WORKING-STORAGE SECTION.
001420     COPY SFTWORK.
001430
001440*----------------------------------------------------------------
001450* FILE STATUS AND ONE-TIME SWITCHES
001460*----------------------------------------------------------------
001470 01  WS-FILE-STATUSES.
001480     05  FS-MASTER               PIC XX     VALUE '00'.
001490     05  FS-REQUEST              PIC XX     VALUE '00'.
001500     05  FS-RESULT               PIC XX     VALUE '00'.
001510     05  FS-EXPORT               PIC XX     VALUE '00'.
001520     05  FS-REPORT               PIC XX     VALUE '00'.
001530 01  SFTREG-TRACE-SW         PIC X      VALUE 'N'.
001540     88  SFTREG-TRACE-ON               VALUE 'Y'.
001550 01  WS-REQUEST-VALID-SW     PIC X      VALUE 'Y'.
001560     88  WS-REQUEST-IS-VALID           VALUE 'Y'.
001570     88  WS-REQUEST-IS-INVALID         VALUE 'N'.
001580 01  WS-NUMBER-FOUND-SW      PIC X      VALUE 'N'.
001590     88  WS-NUMBER-WAS-FOUND           VALUE 'Y'.
001600 01  WS-PFX-FOUND-SW         PIC X      VALUE 'N'.
001610     88  WS-PFX-FOUND                  VALUE 'Y'.
001620
001630*----------------------------------------------------------------
001640* RAW SYSTEM CLOCK RECEIVING FIELDS - SPLIT OUT INTO
001650* WK-RUN-TIMESTAMP (SEE SFTWORK) BY 1000-INITIAL-I.
001660*----------------------------------------------------------------
001670 01  WS-ACCEPT-DATE          PIC 9(8)   VALUE ZERO.
001680 01  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.
001690     05  WS-AD-YYYY              PIC 9(4).
001700     05  WS-AD-MM                PIC 99.
001710     05  WS-AD-DD                PIC 99.
001720 01  WS-ACCEPT-TIME          PIC 9(8)   VALUE ZERO.
001730 01  WS-ACCEPT-TIME-R REDEFINES WS-ACCEPT-TIME.
001740     05  WS-AT-HH                PIC 99.
001750     05  WS-AT-MN                PIC 99.
001760     05  WS-AT-SS                PIC 99.
001770     05  WS-AT-HS                PIC 99.
001780
001790*----------------------------------------------------------------
001800* PREFIX-DERIVATION WORK AREA - SEE 3100-DERIVE-PREFIX.
001810*----------------------------------------------------------------
001820 01  WS-PREFIX-WORK-AREA.
001830     05  WS-PWA-RAW-NAME         PIC X(40).
001840     05  WS-PWA-CLEAN-NAME       PIC X(40)  VALUE SPACES.
001850     05  WS-PWA-CLEAN-LEN        PIC S9(4) COMP VALUE ZERO.
001860     05  WS-PWA-ONE-CHAR         PIC X.
001870     05  WS-PWA-BUILT-PREFIX     PIC X(4)   VALUE SPACES.
001880 01  WS-PREFIX-WORK-INDEXES  COMP.
001890     05  WS-PWI-FROM             PIC S9(4).
001900     05  WS-PWI-TO               PIC S9(4).
001910
001920*----------------------------------------------------------------
001930* NUMBER ALLOCATION / RESERVATION WORK AREA.
001940*----------------------------------------------------------------
001950 01  WS-NUMBER-WORK-AREA.
001960     05  WS-ALLOC-NUMBER         PIC 9(4)   VALUE ZERO.
001970     05  WS-ALLOC-INDEX          PIC S9(5) COMP VALUE ZERO.
001980     05  WS-BUILT-SFT-NUMBER     PIC X(12)  VALUE SPACES.
001990 01  WS-BUILT-SFT-NUMBER-V REDEFINES WS-BUILT-SFT-NUMBER.
002000     05  WS-BSN-LITERAL          PIC X(4).
002010     05  WS-BSN-PREFIX           PIC X(4).
002020     05  WS-BSN-DIGITS           PIC 9(4).
002030
002040*----------------------------------------------------------------
002050* PRINT LINE LAYOUTS FOR THE SUMMARY REPORT (SEE REPORTS SUITE
002060* DESIGN NOTE DPR-0877 IN THE OPERATIONS RUN BOOK).
002070*----------------------------------------------------------------
002080 01  WS-HEADING-LINE-1.
002090     05  FILLER                  PIC X(40)  VALUE SPACES.
002100     05  FILLER                  PIC X(46)
002110             VALUE 'SFT NUMBER REGISTRY - USAGE SUMMARY REPORT'.
002120     05  FILLER                  PIC X(47)  VALUE SPACES.
002130 01  WS-HEADING-LINE-2.
002140     05  FILLER                  PIC X(40)  VALUE SPACES.
002150     05  FILLER                  PIC X(14)  VALUE 'RUN COMPLETED'.
002160     05  WS-HL2-TIMESTAMP        PIC X(19).
002170     05  FILLER                  PIC X(60)  VALUE SPACES.
002180 01  WS-METRIC-LINE.
002190     05  WS-MTL-LABEL            PIC X(20).
002200     05  FILLER                  PIC X(5)   VALUE SPACES.
002210     05  WS-MTL-VALUE            PIC ZZZZ9.
002220     05  FILLER                  PIC X(103) VALUE SPACES.
002230 01  WS-PERCENT-LINE.
002240     05  WS-PCL-LABEL            PIC X(20)  VALUE 'USAGE PCT'.
002250     05  FILLER                  PIC X(5)   VALUE SPACES.
002260     05  WS-PCL-VALUE            PIC ZZ9.99.
002270     05  FILLER                  PIC X(2)   VALUE ' %'.
002280     05  FILLER                  PIC X(100) VALUE SPACES.
002290 01  WS-NO-USAGE-LINE.
002300     05  FILLER            PIC X(20) VALUE 'NO NUMBERS USED'.
002310     05  FILLER                  PIC X(113) VALUE SPACES.
002320 01  WS-PREFIX-HEADING-LINE.
002330     05  FILLER                  PIC X(6)   VALUE 'PREFIX'.
002340     05  FILLER                  PIC X(5)   VALUE SPACES.
002350     05  FILLER                  PIC X(5)   VALUE 'COUNT'.
002360     05  FILLER                  PIC X(117) VALUE SPACES.
002370 01  WS-PREFIX-DETAIL-LINE.
002380     05  WS-PXL-PREFIX           PIC X(4).
002390     05  FILLER                  PIC X(7)   VALUE SPACES.
002400     05  WS-PXL-COUNT            PIC ZZZZ9.
002410     05  FILLER                  PIC X(117) VALUE SPACES.
002420 01  WS-PREFIX-TOTAL-LINE.
002430     05  FILLER                  PIC X(6)   VALUE 'TOTAL '.
002440     05  FILLER                  PIC X(5)   VALUE SPACES.
002450     05  WS-PTT-COUNT            PIC ZZZZ9.
002460     05  FILLER                  PIC X(117) VALUE SPACES.
002470 01  WS-LISTING-HEADING-LINE.
002480     05  FILLER                  PIC X(10)  VALUE 'SFT NUMBER'.
002490     05  FILLER                  PIC X(4)   VALUE SPACES.
002500     05  FILLER            PIC X(40) VALUE 'APPLICATION NAME'.
002510     05  FILLER                  PIC X(2)   VALUE SPACES.
002520     05  FILLER                  PIC X(8)   VALUE 'STATUS'.
002530     05  FILLER                  PIC X(3)   VALUE SPACES.
002540     05  FILLER            PIC X(19) VALUE 'REGISTRATION DATE'.
002550     05  FILLER                  PIC X(47) VALUE SPACES.
002560 01  WS-LISTING-DETAIL-LINE.
002570     05  WS-LDL-NUMBER           PIC X(12).
002580     05  FILLER                  PIC X(2)   VALUE SPACES.
002590     05  WS-LDL-NAME             PIC X(40).
002600     05  FILLER                  PIC X(2)   VALUE SPACES.
002610     05  WS-LDL-STATUS           PIC X(8).
002620     05  FILLER                  PIC X(3)   VALUE SPACES.
002630     05  WS-LDL-DATE             PIC X(19).
002640     05  FILLER                  PIC X(47)  VALUE SPACES.
002650
002660 PROCEDURE DIVISION.
002670
002680 MAIN-LINE.
002690     PERFORM 1000-INITIAL-I     THRU 1000-INITIAL-F.
002700     PERFORM 2000-PROCESS-REQUESTS-I THRU 2000-PROCESS-REQUESTS-F
002710             UNTIL WK-REQUEST-EOF.
002720     PERFORM 6000-REWRITE-MASTER-I   THRU 6000-REWRITE-MASTER-F.
002730     PERFORM 6100-WRITE-EXPORT-I     THRU 6100-WRITE-EXPORT-F.
002740     PERFORM 7000-COMPUTE-STATS-I THRU 7000-COMPUTE-STATS-F.
002750     PERFORM 8000-PRINT-REPORT-I     THRU 8000-PRINT-REPORT-F.
002760     PERFORM 9000-TERMINATE-I        THRU 9000-TERMINATE-F.
002770     STOP RUN.
002780
002790*----------------------------------------------------------------
002800* 1000-SERIES - OPEN FILES, LOAD MASTER, PRIME TRANSACTION READ
002810*----------------------------------------------------------------
002820 1000-INITIAL-I.
002830     OPEN INPUT  SFT-MASTER-FILE
002840          INPUT  SFT-REQUEST-FILE
002850          OUTPUT SFT-RESULT-FILE
002860          OUTPUT SFT-REPORT-FILE.
002870     ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD.
002880     ACCEPT WS-ACCEPT-TIME FROM TIME.
002890     MOVE WS-AD-YYYY TO WK-RUN-YYYY.
002900     MOVE WS-AD-MM   TO WK-RUN-MM.
002910     MOVE WS-AD-DD   TO WK-RUN-DD.
002920     MOVE WS-AT-HH   TO WK-RUN-HH.
002930     MOVE WS-AT-MN   TO WK-RUN-MN.
002940     MOVE WS-AT-SS   TO WK-RUN-SS.
002950     MOVE ZERO  TO WK-MASTER-COUNT WK-USED-COUNT WK-SUCCESS-COUNT.
002960     PERFORM 1050-INIT-USED-TABLE THRU 1050-INIT-USED-TABLE-F
002970             VARYING WK-USED-IDX FROM 1 BY 1
002980             UNTIL WK-USED-IDX > 7000.
002990     PERFORM 1100-LOAD-MASTER-I THRU 1100-LOAD-MASTER-F
003000             UNTIL WK-MASTER-EOF.
003010     CLOSE SFT-MASTER-FILE.
003020     READ SFT-REQUEST-FILE
003030         AT END SET WK-REQUEST-EOF TO TRUE
003040     END-READ.
003050 1000-INITIAL-F.  EXIT.
003060
003070 1050-INIT-USED-TABLE.
003080     SET WK-NUMBER-IS-FREE(WK-USED-IDX) TO TRUE.
003090 1050-INIT-USED-TABLE-F.  EXIT.
003100
003110 1100-LOAD-MASTER-I.
003120     READ SFT-MASTER-FILE
003130         AT END SET WK-MASTER-EOF TO TRUE
003140         NOT AT END PERFORM 1150-STORE-MASTER-ENTRY
003150     END-READ.
003160 1100-LOAD-MASTER-F.  EXIT.
003170
003180 1150-STORE-MASTER-ENTRY.
003190     ADD 1 TO WK-MASTER-COUNT.
003200     SET WK-MST-IDX TO WK-MASTER-COUNT.
003210     MOVE SFT-NUMBER            TO WK-MST-NUMBER(WK-MST-IDX).
003220     MOVE SFT-APPLICATION-NAME
003230                TO WK-MST-APPLICATION-NAME(WK-MST-IDX).
003240     MOVE SFT-DESCRIPTION       TO WK-MST-DESCRIPTION(WK-MST-IDX).
003250     MOVE SFT-REGISTRATION-DATE
003260                          TO WK-MST-REGISTRATION-DATE(WK-MST-IDX).
003270     MOVE SFT-STATUS            TO WK-MST-STATUS(WK-MST-IDX).
003280     MOVE SFT-APP-PREFIX        TO WK-MST-APP-PREFIX(WK-MST-IDX).
003290     COMPUTE WK-USED-IDX = SFT-NBV-DIGITS - 2999.
003300     IF WK-USED-IDX > 0 AND WK-USED-IDX NOT > 7000
003310         SET WK-NUMBER-IS-USED(WK-USED-IDX) TO TRUE
003320     END-IF.
003330
003340*----------------------------------------------------------------
003350* 2000-SERIES - APPLY ONE REQUEST, WRITE ITS RESULT, READ NEXT
003360*----------------------------------------------------------------
003370 2000-PROCESS-REQUESTS-I.
003380     INITIALIZE SFT-RESULT-RECORD.
003390     MOVE SFT-REQ-APPLICATION-NAME TO SFT-RSL-APPLICATION-NAME.
003400     SET WS-REQUEST-IS-VALID TO TRUE.
003410     PERFORM 2100-EDIT-REQUEST.
003420     IF WS-REQUEST-IS-VALID
003430         EVALUATE TRUE
003440             WHEN SFT-REQ-IS-REGISTER
003450                 PERFORM 3000-REGISTER-APPLICATION
003460             WHEN SFT-REQ-IS-RESERVE
003470                 PERFORM 3300-RESERVE-NUMBER
003480             WHEN OTHER
003490                 MOVE 'FAILED  ' TO SFT-RSL-STATUS
003500                 MOVE 'unrecognized request type'
003510                                 TO SFT-RSL-REASON
003520         END-EVALUATE
003530     END-IF.
003540     IF SFT-RSL-IS-SUCCESS
003550         ADD 1 TO WK-SUCCESS-COUNT
003560     END-IF.
003570     WRITE SFT-RESULT-RECORD.
003580     READ SFT-REQUEST-FILE
003590         AT END SET WK-REQUEST-EOF TO TRUE
003600     END-READ.
003610 2000-PROCESS-REQUESTS-F.  EXIT.
003620
003630 2100-EDIT-REQUEST.
003640     IF SFT-REQ-APPLICATION-NAME = SPACES
003650         SET WS-REQUEST-IS-INVALID TO TRUE
003660         MOVE 'FAILED  '   TO SFT-RSL-STATUS
003670         MOVE 'blank name' TO SFT-RSL-REASON
003680     END-IF.
003690
003700*----------------------------------------------------------------
003710* 3000-SERIES - REGISTRATION ENGINE, PREFIX/NUMBER LOGIC
003720*----------------------------------------------------------------
003730 3000-REGISTER-APPLICATION.
003740     MOVE SFT-REQ-APPLICATION-NAME TO WS-PWA-RAW-NAME.
003750     PERFORM 3100-DERIVE-PREFIX-I THRU 3100-DERIVE-PREFIX-F.
003760     PERFORM 3200-ALLOCATE-NUMBER.
003770     IF WS-NUMBER-WAS-FOUND
003780         PERFORM 3150-BUILD-SFT-NUMBER
003790         ADD 1 TO WK-MASTER-COUNT
003800         SET WK-MST-IDX TO WK-MASTER-COUNT
003810         MOVE WS-BUILT-SFT-NUMBER
003820                         TO WK-MST-NUMBER(WK-MST-IDX)
003830         MOVE SFT-REQ-APPLICATION-NAME
003840                         TO WK-MST-APPLICATION-NAME(WK-MST-IDX)
003850         MOVE SFT-REQ-DESCRIPTION
003860                         TO WK-MST-DESCRIPTION(WK-MST-IDX)
003870         MOVE WK-RUN-TIMESTAMP-R
003880                         TO WK-MST-REGISTRATION-DATE(WK-MST-IDX)
003890         MOVE 'ACTIVE  '  TO WK-MST-STATUS(WK-MST-IDX)
003900         MOVE WS-PWA-BUILT-PREFIX
003910                         TO WK-MST-APP-PREFIX(WK-MST-IDX)
003920         MOVE WS-BUILT-SFT-NUMBER TO SFT-RSL-SFT-NUMBER
003930         MOVE 'SUCCESS ' TO SFT-RSL-STATUS
003940     ELSE
003950         MOVE 'FAILED  '        TO SFT-RSL-STATUS
003960         MOVE 'range exhausted' TO SFT-RSL-REASON
003970     END-IF.
003980
003990*----------------------------------------------------------------
004000* 3100 - CLEAN THE APPLICATION NAME AND DERIVE THE 4-CHAR PREFIX
004010* RULE: UPPER-CASE, STRIP NON-ALPHANUMERICS, THEN -
004020*       EMPTY       -> XXXX
004030*       1-4 CHARS    -> PAD RIGHT WITH X TO 4
004040*       OVER 4 CHARS -> FIRST 2 CHARS + LAST 2 CHARS
004050*----------------------------------------------------------------
004060 3100-DERIVE-PREFIX-I.
004070     MOVE WS-PWA-RAW-NAME TO WS-PWA-CLEAN-NAME.
004080     INSPECT WS-PWA-CLEAN-NAME CONVERTING
004090         'abcdefghijklmnopqrstuvwxyz' TO
004100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004110     MOVE WS-PWA-CLEAN-NAME TO WS-PWA-RAW-NAME.
004120     MOVE SPACES TO WS-PWA-CLEAN-NAME.
004130     MOVE ZERO   TO WS-PWA-CLEAN-LEN.
004140     PERFORM 3110-SCAN-ONE-CHAR THRU 3110-SCAN-ONE-CHAR-F
004150             VARYING WS-PWI-FROM FROM 1 BY 1
004160             UNTIL WS-PWI-FROM > 40.
004170     EVALUATE TRUE
004180         WHEN WS-PWA-CLEAN-LEN = 0
004190             MOVE 'XXXX' TO WS-PWA-BUILT-PREFIX
004200         WHEN WS-PWA-CLEAN-LEN NOT > 4
004210             MOVE SPACES TO WS-PWA-BUILT-PREFIX
004220             MOVE WS-PWA-CLEAN-NAME(1:WS-PWA-CLEAN-LEN)
004230                    TO WS-PWA-BUILT-PREFIX(1:WS-PWA-CLEAN-LEN)
004240             PERFORM 3120-PAD-ONE-CHAR THRU 3120-PAD-ONE-CHAR-F
004250                     VARYING WS-PWI-FROM FROM WS-PWA-CLEAN-LEN
004260                     BY 1 UNTIL WS-PWI-FROM > 3
004270         WHEN OTHER
004280             MOVE WS-PWA-CLEAN-NAME(1:2)
004290                    TO WS-PWA-BUILT-PREFIX(1:2)
004300             COMPUTE WS-PWI-TO = WS-PWA-CLEAN-LEN - 1
004310             MOVE WS-PWA-CLEAN-NAME(WS-PWI-TO:2)
004320                          TO WS-PWA-BUILT-PREFIX(3:2)
004330     END-EVALUATE.
004340 3100-DERIVE-PREFIX-F.  EXIT.
004350
004360 3110-SCAN-ONE-CHAR.
004370     MOVE WS-PWA-RAW-NAME(WS-PWI-FROM:1) TO WS-PWA-ONE-CHAR.
004380     IF WS-PWA-ONE-CHAR IS SFT-ALPHA-CHARS
004390        OR (WS-PWA-ONE-CHAR >= '0' AND WS-PWA-ONE-CHAR <= '9')
004400         ADD 1 TO WS-PWA-CLEAN-LEN
004410         MOVE WS-PWA-ONE-CHAR
004420             TO WS-PWA-CLEAN-NAME(WS-PWA-CLEAN-LEN:1)
004430     END-IF.
004440 3110-SCAN-ONE-CHAR-F.  EXIT.
004450
004460 3120-PAD-ONE-CHAR.
004470     ADD 1 TO WS-PWI-FROM.
004480     MOVE 'X' TO WS-PWA-BUILT-PREFIX(WS-PWI-FROM:1).
004490     SUBTRACT 1 FROM WS-PWI-FROM.
004500 3120-PAD-ONE-CHAR-F.  EXIT.
004510
004520*----------------------------------------------------------------
004530* 3150 - ASSEMBLE THE 12-BYTE SFT NUMBER FROM THE LITERAL,
004540* DERIVED PREFIX AND THE 4-DIGIT ALLOCATED NUMBER.
004550*----------------------------------------------------------------
004560 3150-BUILD-SFT-NUMBER.
004570     MOVE 'SFT_'             TO WS-BSN-LITERAL.
004580     MOVE WS-PWA-BUILT-PREFIX TO WS-BSN-PREFIX.
004590     MOVE WS-ALLOC-NUMBER    TO WS-BSN-DIGITS.
004600
004610*----------------------------------------------------------------
004620* 3200 - ALLOCATE THE LOWEST UNUSED NUMBER IN 3000-9999.  ANY
004630* SELECTION POLICY IS ACCEPTABLE PER THE STANDARDS MANUAL AS LONG
004640* AS THE NUMBER IS IN RANGE, UNUSED, AND MARKED USED - THIS SHOP
004650* USES LOWEST-FREE SO A RERUN OF A FAILED JOB IS REPRODUCIBLE.
004660*----------------------------------------------------------------
004670 3200-ALLOCATE-NUMBER.
004680     MOVE 'N' TO WS-NUMBER-FOUND-SW.
004690     IF WK-USED-COUNT NOT < 7000
004700         NEXT SENTENCE
004710     ELSE
004720         PERFORM 3210-TRY-ONE-NUMBER THRU 3210-TRY-ONE-NUMBER-F
004730             VARYING WK-USED-IDX FROM 1 BY 1
004740             UNTIL WK-USED-IDX > 7000 OR WS-NUMBER-WAS-FOUND
004750     END-IF.
004760
004770 3210-TRY-ONE-NUMBER.
004780     IF WK-NUMBER-IS-FREE(WK-USED-IDX)
004790         SET WK-NUMBER-IS-USED(WK-USED-IDX) TO TRUE
004800         ADD 1 TO WK-USED-COUNT
004810         COMPUTE WS-ALLOC-NUMBER = WK-USED-IDX + 2999
004820         SET WS-NUMBER-WAS-FOUND TO TRUE
004830     END-IF.
004840 3210-TRY-ONE-NUMBER-F.  EXIT.
004850
004860*----------------------------------------------------------------
004870* 3250 - IS WS-ALLOC-NUMBER IN RANGE AND STILL UNUSED?  SETS
004880* WS-NUMBER-FOUND-SW.  WK-USED-IDX IS LEFT POINTING AT THE
004890* NUMBER'S TABLE ENTRY FOR THE CALLER TO MARK USED.
004900*----------------------------------------------------------------
004910 3250-NUMBER-AVAILABLE.
004920     MOVE 'N' TO WS-NUMBER-FOUND-SW.
004930     IF WS-ALLOC-NUMBER NOT < 3000 AND WS-ALLOC-NUMBER NOT > 9999
004940         COMPUTE WK-USED-IDX = WS-ALLOC-NUMBER - 2999
004950         IF WK-NUMBER-IS-FREE(WK-USED-IDX)
004960             SET WS-NUMBER-WAS-FOUND TO TRUE
004970         END-IF
004980     END-IF.
004990
005000*----------------------------------------------------------------
005010* 3300 - RESERVE A CALLER-SPECIFIED NUMBER (REQUEST TYPE S).
005020*----------------------------------------------------------------
005030 3300-RESERVE-NUMBER.
005040     MOVE SFT-REQ-APPLICATION-NAME TO WS-PWA-RAW-NAME.
005050     MOVE SFT-REQ-NUMBER           TO WS-ALLOC-NUMBER.
005060     IF WS-ALLOC-NUMBER < 3000 OR WS-ALLOC-NUMBER > 9999
005070         MOVE 'FAILED  '            TO SFT-RSL-STATUS
005080         MOVE 'outside valid range' TO SFT-RSL-REASON
005090     ELSE
005100         PERFORM 3250-NUMBER-AVAILABLE
005110         IF WS-NUMBER-WAS-FOUND
005120             SET WK-NUMBER-IS-USED(WK-USED-IDX) TO TRUE
005130             ADD 1 TO WK-USED-COUNT
005140             PERFORM 3100-DERIVE-PREFIX-I
005150                     THRU 3100-DERIVE-PREFIX-F
005160             PERFORM 3150-BUILD-SFT-NUMBER
005170             ADD 1 TO WK-MASTER-COUNT
005180             SET WK-MST-IDX TO WK-MASTER-COUNT
005190             MOVE WS-BUILT-SFT-NUMBER
005200                          TO WK-MST-NUMBER(WK-MST-IDX)
005210             MOVE SFT-REQ-APPLICATION-NAME
005220                          TO WK-MST-APPLICATION-NAME(WK-MST-IDX)
005230             MOVE SFT-REQ-DESCRIPTION
005240                          TO WK-MST-DESCRIPTION(WK-MST-IDX)
005250             MOVE WK-RUN-TIMESTAMP-R
005260                          TO WK-MST-REGISTRATION-DATE(WK-MST-IDX)
005270             MOVE 'RESERVED' TO WK-MST-STATUS(WK-MST-IDX)
005280             MOVE WS-PWA-BUILT-PREFIX
005290                          TO WK-MST-APP-PREFIX(WK-MST-IDX)
005300             MOVE WS-BUILT-SFT-NUMBER TO SFT-RSL-SFT-NUMBER
005310             MOVE 'SUCCESS ' TO SFT-RSL-STATUS
005320         ELSE
005330             MOVE 'FAILED  '       TO SFT-RSL-STATUS
005340             MOVE 'already in use' TO SFT-RSL-REASON
005350         END-IF
005360     END-IF.
005370
005380*----------------------------------------------------------------
005390* 6000-SERIES - FULL REWRITE OF THE MASTER FILE AND ITS EXPORT
005400* COPY FROM THE IN-MEMORY TABLE BUILT/EXTENDED ABOVE.
005410*----------------------------------------------------------------
005420 6000-REWRITE-MASTER-I.
005430     OPEN OUTPUT SFT-MASTER-FILE.
005440     PERFORM 6010-WRITE-ONE-MASTER THRU 6010-WRITE-ONE-MASTER-F
005450             VARYING WK-MST-IDX FROM 1 BY 1
005460             UNTIL WK-MST-IDX > WK-MASTER-COUNT.
005470     CLOSE SFT-MASTER-FILE.
005480 6000-REWRITE-MASTER-F.  EXIT.
005490
005500 6010-WRITE-ONE-MASTER.
005510     MOVE WK-MST-NUMBER(WK-MST-IDX)            TO SFT-NUMBER.
005520     MOVE WK-MST-APPLICATION-NAME(WK-MST-IDX)
005530                                   TO SFT-APPLICATION-NAME.
005540     MOVE WK-MST-DESCRIPTION(WK-MST-IDX)       TO SFT-DESCRIPTION.
005550     MOVE WK-MST-REGISTRATION-DATE(WK-MST-IDX)
005560                                   TO SFT-REGISTRATION-DATE.
005570     MOVE WK-MST-STATUS(WK-MST-IDX)            TO SFT-STATUS.
005580     MOVE WK-MST-APP-PREFIX(WK-MST-IDX)        TO SFT-APP-PREFIX.
005590     WRITE SFT-MASTER-RECORD.
005600 6010-WRITE-ONE-MASTER-F.  EXIT.
005610
005620 6100-WRITE-EXPORT-I.
005630     OPEN OUTPUT SFT-EXPORT-FILE.
005640     PERFORM 6110-WRITE-ONE-EXPORT THRU 6110-WRITE-ONE-EXPORT-F
005650             VARYING WK-MST-IDX FROM 1 BY 1
005660             UNTIL WK-MST-IDX > WK-MASTER-COUNT.
005670     CLOSE SFT-EXPORT-FILE.
005680 6100-WRITE-EXPORT-F.  EXIT.
005690
005700 6110-WRITE-ONE-EXPORT.
005710     MOVE WK-MST-NUMBER(WK-MST-IDX)            TO SFT-NUMBER.
005720     MOVE WK-MST-APPLICATION-NAME(WK-MST-IDX)
005730                                   TO SFT-APPLICATION-NAME.
005740     MOVE WK-MST-DESCRIPTION(WK-MST-IDX)       TO SFT-DESCRIPTION.
005750     MOVE WK-MST-REGISTRATION-DATE(WK-MST-IDX)
005760                                   TO SFT-REGISTRATION-DATE.
005770     MOVE WK-MST-STATUS(WK-MST-IDX)            TO SFT-STATUS.
005780     MOVE WK-MST-APP-PREFIX(WK-MST-IDX)        TO SFT-APP-PREFIX.
005790     MOVE SFT-MASTER-RECORD TO SFT-EXPORT-RECORD.
005800     WRITE SFT-EXPORT-RECORD.
005810 6110-WRITE-ONE-EXPORT-F.  EXIT.
005820
005830*----------------------------------------------------------------
005840* 7000-SERIES - USAGE, RANGE AND PREFIX STATISTICS.  NO RECORD
005850* STATE IS CHANGED HERE - READ-ONLY OVER THE IN-MEMORY TABLES.
005860*----------------------------------------------------------------
005870 7000-COMPUTE-STATS-I.
005880     MOVE ZERO TO WK-SUM-USED WK-LOWEST-USED WK-HIGHEST-USED.
005890     PERFORM 7010-SCAN-ONE-USED THRU 7010-SCAN-ONE-USED-F
005900             VARYING WK-USED-IDX FROM 1 BY 1
005910             UNTIL WK-USED-IDX > 7000.
005920     COMPUTE WK-REMAINING = WK-TOTAL-AVAILABLE - WK-USED-COUNT.
005930     IF WK-USED-COUNT > ZERO
005940         COMPUTE WK-USAGE-PERCENT ROUNDED =
005950             WK-USED-COUNT * 100 / WK-TOTAL-AVAILABLE
005960         COMPUTE WK-AVERAGE-USED ROUNDED =
005970             WK-SUM-USED / WK-USED-COUNT
005980     ELSE
005990         MOVE ZERO TO WK-USAGE-PERCENT WK-AVERAGE-USED
006000     END-IF.
006010     MOVE ZERO TO WK-PREFIX-COUNT-CTL.
006020     PERFORM 7100-BUILD-PREFIX-BUCKET
006030             THRU 7100-BUILD-PREFIX-BUCKET-F
006040             VARYING WK-MST-IDX FROM 1 BY 1
006050             UNTIL WK-MST-IDX > WK-MASTER-COUNT.
006060 7000-COMPUTE-STATS-F.  EXIT.
006070
006080 7010-SCAN-ONE-USED.
006090     IF WK-NUMBER-IS-USED(WK-USED-IDX)
006100         COMPUTE WK-SUB-1 = WK-USED-IDX + 2999
006110         ADD WK-SUB-1 TO WK-SUM-USED
006120         IF WK-LOWEST-USED = ZERO OR WK-SUB-1 < WK-LOWEST-USED
006130             MOVE WK-SUB-1 TO WK-LOWEST-USED
006140         END-IF
006150         IF WK-SUB-1 > WK-HIGHEST-USED
006160             MOVE WK-SUB-1 TO WK-HIGHEST-USED
006170         END-IF
006180     END-IF.
006190 7010-SCAN-ONE-USED-F.  EXIT.
006200
006210*----------------------------------------------------------------
006220* 7100 - FIND OR OPEN A BUCKET FOR THIS MASTER ENTRY'S PREFIX.
006230* BUCKETS ARE KEPT IN FIRST-SEEN ORDER, PER THE STANDARDS MANUAL.
006240*----------------------------------------------------------------
006250 7100-BUILD-PREFIX-BUCKET.
006260     MOVE 'N' TO WS-PFX-FOUND-SW.
006270     IF WK-PREFIX-COUNT-CTL > ZERO
006280         PERFORM 7110-FIND-PREFIX-BUCKET
006290                 THRU 7110-FIND-PREFIX-BUCKET-F
006300                 VARYING WK-PFX-IDX FROM 1 BY 1
006310                 UNTIL WK-PFX-IDX > WK-PREFIX-COUNT-CTL
006320                    OR WS-PFX-FOUND
006330     END-IF.
006340     IF NOT WS-PFX-FOUND
006350         ADD 1 TO WK-PREFIX-COUNT-CTL
006360         SET WK-PFX-IDX TO WK-PREFIX-COUNT-CTL
006370         MOVE WK-MST-APP-PREFIX(WK-MST-IDX)
006380                             TO WK-PFX-CODE(WK-PFX-IDX)
006390         MOVE 1 TO WK-PFX-CNT(WK-PFX-IDX)
006400     END-IF.
006410 7100-BUILD-PREFIX-BUCKET-F.  EXIT.
006420
006430 7110-FIND-PREFIX-BUCKET.
006440     IF WK-PFX-CODE(WK-PFX-IDX) = WK-MST-APP-PREFIX(WK-MST-IDX)
006450         ADD 1 TO WK-PFX-CNT(WK-PFX-IDX)
006460         SET WS-PFX-FOUND TO TRUE
006470     END-IF.
006480 7110-FIND-PREFIX-BUCKET-F.  EXIT.
006490
006500*----------------------------------------------------------------
006510* 8000-SERIES - THE FIVE-SECTION USAGE SUMMARY REPORT.
006520*----------------------------------------------------------------
006530 8000-PRINT-REPORT-I.
006540     PERFORM 8010-PRINT-HEADING.
006550     PERFORM 8100-PRINT-USAGE-METRICS.
006560     PERFORM 8200-PRINT-RANGE-ANALYSIS.
006570     PERFORM 8300-PRINT-PREFIX-ANALYSIS-I
006580             THRU 8300-PRINT-PREFIX-ANALYSIS-F.
006590     PERFORM 8400-PRINT-APPLICATION-LISTING-I
006600             THRU 8400-PRINT-APPLICATION-LISTING-F.
006610 8000-PRINT-REPORT-F.  EXIT.
006620
006630 8010-PRINT-HEADING.
006640     MOVE WK-RUN-TIMESTAMP-R TO WS-HL2-TIMESTAMP.
006650     WRITE SFT-REPORT-LINE FROM WS-HEADING-LINE-1.
006660     WRITE SFT-REPORT-LINE FROM WS-HEADING-LINE-2.
006670
006680 8100-PRINT-USAGE-METRICS.
006690     MOVE 'TOTAL AVAILABLE'  TO WS-MTL-LABEL.
006700     MOVE WK-TOTAL-AVAILABLE TO WS-MTL-VALUE.
006710     WRITE SFT-REPORT-LINE FROM WS-METRIC-LINE.
006720     MOVE 'NUMBERS USED'     TO WS-MTL-LABEL.
006730     MOVE WK-USED-COUNT      TO WS-MTL-VALUE.
006740     WRITE SFT-REPORT-LINE FROM WS-METRIC-LINE.
006750     MOVE 'REMAINING'        TO WS-MTL-LABEL.
006760     MOVE WK-REMAINING       TO WS-MTL-VALUE.
006770     WRITE SFT-REPORT-LINE FROM WS-METRIC-LINE.
006780     MOVE WK-USAGE-PERCENT   TO WS-PCL-VALUE.
006790     WRITE SFT-REPORT-LINE FROM WS-PERCENT-LINE.
006800
006810 8200-PRINT-RANGE-ANALYSIS.
006820     IF WK-USED-COUNT > ZERO
006830         MOVE 'LOWEST USED'  TO WS-MTL-LABEL
006840         MOVE WK-LOWEST-USED TO WS-MTL-VALUE
006850         WRITE SFT-REPORT-LINE FROM WS-METRIC-LINE
006860         MOVE 'HIGHEST USED' TO WS-MTL-LABEL
006870         MOVE WK-HIGHEST-USED TO WS-MTL-VALUE
006880         WRITE SFT-REPORT-LINE FROM WS-METRIC-LINE
006890         MOVE 'AVERAGE'      TO WS-MTL-LABEL
006900         MOVE WK-AVERAGE-USED TO WS-MTL-VALUE
006910         WRITE SFT-REPORT-LINE FROM WS-METRIC-LINE
006920     ELSE
006930         WRITE SFT-REPORT-LINE FROM WS-NO-USAGE-LINE
006940     END-IF.
006950
006960 8300-PRINT-PREFIX-ANALYSIS-I.
006970     WRITE SFT-REPORT-LINE FROM WS-PREFIX-HEADING-LINE.
006980     PERFORM 8310-PRINT-ONE-PREFIX THRU 8310-PRINT-ONE-PREFIX-F
006990             VARYING WK-PFX-IDX FROM 1 BY 1
007000             UNTIL WK-PFX-IDX > WK-PREFIX-COUNT-CTL.
007010     MOVE WK-MASTER-COUNT TO WS-PTT-COUNT.
007020     WRITE SFT-REPORT-LINE FROM WS-PREFIX-TOTAL-LINE.
007030 8300-PRINT-PREFIX-ANALYSIS-F.  EXIT.
007040
007050 8310-PRINT-ONE-PREFIX.
007060     MOVE WK-PFX-CODE(WK-PFX-IDX) TO WS-PXL-PREFIX.
007070     MOVE WK-PFX-CNT(WK-PFX-IDX)  TO WS-PXL-COUNT.
007080     WRITE SFT-REPORT-LINE FROM WS-PREFIX-DETAIL-LINE.
007090 8310-PRINT-ONE-PREFIX-F.  EXIT.
007100
007110 8400-PRINT-APPLICATION-LISTING-I.
007120     WRITE SFT-REPORT-LINE FROM WS-LISTING-HEADING-LINE.
007130     PERFORM 8410-PRINT-ONE-APPLICATION
007140             THRU 8410-PRINT-ONE-APPLICATION-F
007150             VARYING WK-MST-IDX FROM 1 BY 1
007160             UNTIL WK-MST-IDX > WK-MASTER-COUNT.
007170 8400-PRINT-APPLICATION-LISTING-F.  EXIT.
007180
007190 8410-PRINT-ONE-APPLICATION.
007200     MOVE WK-MST-NUMBER(WK-MST-IDX)  TO WS-LDL-NUMBER.
007210     MOVE WK-MST-APPLICATION-NAME(WK-MST-IDX) TO WS-LDL-NAME.
007220     MOVE WK-MST-STATUS(WK-MST-IDX)  TO WS-LDL-STATUS.
007230     MOVE WK-MST-REGISTRATION-DATE(WK-MST-IDX) TO WS-LDL-DATE.
007240     WRITE SFT-REPORT-LINE FROM WS-LISTING-DETAIL-LINE.
007250 8410-PRINT-ONE-APPLICATION-F.  EXIT.
007260
007270*----------------------------------------------------------------
007280* 9000-SERIES - CLOSE OUT THE RUN.
007290*----------------------------------------------------------------
007300 9000-TERMINATE-I.
007310     CLOSE SFT-REQUEST-FILE
007320           SFT-RESULT-FILE
007330           SFT-REPORT-FILE.
007340 9000-TERMINATE-F.  EXIT.
007350
007360 END PROGRAM SFTREG01.
