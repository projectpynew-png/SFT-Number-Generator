000100*****************************************************************
000110* SFTRREC  -  SFT REGISTRATION REQUEST RECORD
000120* ONE RECORD PER REQUESTED ACTION IN THE DAILY REGISTRATION
000130* TRANSACTION FILE READ BY SFTREG01.  RECORD LENGTH = 110.
000140*****************************************************************
000150* DATE     BY   REQUEST   DESCRIPTION OF CHANGE
000160* -------- ---- --------- ------------------------------------
000170* 03/11/87 RLH  DPR-0140  ORIGINAL LAYOUT.
000180* 09/30/91 WLT  DPR-0512  ADDED REQUEST-TYPE 'S' (RESERVE) AND
000190*                          THE REQUESTED-NUMBER FIELD - HAD BEEN
000200*                          A SEPARATE RESERVATION CARD DECK.
000210
000220 01  SFT-REQUEST-RECORD.
000230     05  SFT-REQ-TYPE             PIC X(1).
000240         88  SFT-REQ-IS-REGISTER        VALUE 'R'.
000250         88  SFT-REQ-IS-RESERVE         VALUE 'S'.
000260     05  SFT-REQ-NUMBER           PIC 9(4).
000270*     ONLY MEANINGFUL WHEN SFT-REQ-TYPE = 'S' - ZERO OTHERWISE
000280     05  SFT-REQ-APPLICATION-NAME PIC X(40).
000290     05  SFT-REQ-DESCRIPTION      PIC X(60).
000295     05  FILLER                   PIC X(5).
000300
000310*----------------------------------------------------------------
000320* REDEFINED VIEW - THE REQUESTED NUMBER AS A COMP-3 SUBSCRIPT
000330* SOURCE FOR THE RESERVATION EDIT IN SFTREG01.
000340*----------------------------------------------------------------
000350 01  SFT-REQUEST-NUMERIC-VIEW REDEFINES SFT-REQUEST-RECORD.
000360     05  FILLER                   PIC X(1).
000370     05  SFT-REQV-NUMBER          PIC 9(4).
000380     05  FILLER                   PIC X(105).
