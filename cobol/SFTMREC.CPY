000100*****************************************************************
000110* SFTMREC  -  SFT NUMBER REGISTRY MASTER RECORD
000120* ONE ENTRY PER SFT NUMBER EVER ISSUED.  RECORD IS WRITTEN ONCE
000130* WHEN THE NUMBER IS ASSIGNED OR RESERVED AND IS NEVER CHANGED
000140* THEREAFTER - THE MASTER FILE IS REBUILT IN FULL EACH RUN BY
000150* SFTREG01 RATHER THAN UPDATED IN PLACE.  RECORD LENGTH = 148.
000160*****************************************************************
000170* MAINTENANCE LOG
000180* DATE     BY   REQUEST   DESCRIPTION OF CHANGE
000190* -------- ---- --------- ------------------------------------
000200* 03/11/87 RLH  DPR-0140  ORIGINAL LAYOUT FOR SFT MASTER FILE.
000210* 09/30/91 WLT  DPR-0512  ADDED APP-PREFIX AS ITS OWN FIELD -
000220*                          FORMERLY DERIVED ON THE FLY IN EVERY
000230*                          PROGRAM THAT NEEDED IT.
000240* 06/02/94 TJO  DPR-0877  ADDED REDEFINED VIEWS OF THE NUMBER,
000250*                          DATE-TIME AND STATUS/PREFIX PORTIONS
000260*                          OF THE RECORD FOR THE NEW REPORTING
000270*                          SUITE (SEE SFTREG01, SFTSRCH1).
000280* 01/08/99 RLH  Y2K-0033  REVIEWED FOR YEAR 2000 - REGISTRATION
000290*                          DATE IS STORED AS A FULL 4-DIGIT YEAR
000300*                          ALREADY (YYYY-MM-DD), NO CHANGE MADE.
000310
000320 01  SFT-MASTER-RECORD.
000330     05  SFT-NUMBER                PIC X(12).
000340*     SFT_ + 4-CHAR PREFIX + 4-DIGIT NUMBER, E.G. SFT_WEON3417
000350     05  SFT-APPLICATION-NAME      PIC X(40).
000360     05  SFT-DESCRIPTION           PIC X(60).
000370     05  SFT-REGISTRATION-DATE     PIC X(19).
000380*     FORMAT YYYY-MM-DD HH:MM:SS - RUN DATE-TIME OF ASSIGNMENT
000390     05  SFT-STATUS                PIC X(8).
000400         88  SFT-STATUS-ACTIVE           VALUE 'ACTIVE  '.
000410         88  SFT-STATUS-RESERVED         VALUE 'RESERVED'.
000420     05  SFT-APP-PREFIX            PIC X(4).
000425     05  FILLER                    PIC X(5).
000430
000440*----------------------------------------------------------------
000450* REDEFINED VIEW - SPLITS THE SFT NUMBER INTO ITS LITERAL,
000460* PREFIX AND NUMERIC PORTIONS WITHOUT DISTURBING THE PRIMARY
000470* LAYOUT ABOVE.  USED BY THE EXPORT AND LISTING PARAGRAPHS.
000480*----------------------------------------------------------------
000490 01  SFT-NUMBER-VIEW REDEFINES SFT-MASTER-RECORD.
000500     05  SFT-NBV-LITERAL           PIC X(4).
000510     05  SFT-NBV-PREFIX            PIC X(4).
000520     05  SFT-NBV-DIGITS            PIC 9(4).
000530     05  FILLER                    PIC X(136).
000540
000550*----------------------------------------------------------------
000560* REDEFINED VIEW - BREAKS OUT THE REGISTRATION DATE-TIME STAMP
000570* INTO ITS COMPONENT PARTS FOR THE RANGE-ANALYSIS BLOCK OF THE
000580* SUMMARY REPORT.
000590*----------------------------------------------------------------
000600 01  SFT-DATE-VIEW REDEFINES SFT-MASTER-RECORD.
000610     05  FILLER                    PIC X(52).
000620     05  FILLER                    PIC X(60).
000630     05  SFT-DTV-YYYY              PIC X(4).
000640     05  FILLER                    PIC X(1).
000650     05  SFT-DTV-MM                PIC X(2).
000660     05  FILLER                    PIC X(1).
000670     05  SFT-DTV-DD                PIC X(2).
000680     05  FILLER                    PIC X(1).
000690     05  SFT-DTV-HH                PIC X(2).
000700     05  FILLER                    PIC X(1).
000710     05  SFT-DTV-MN                PIC X(2).
000720     05  FILLER                    PIC X(1).
000730     05  SFT-DTV-SS                PIC X(2).
000740     05  FILLER                    PIC X(17).
000750
000760*----------------------------------------------------------------
000770* REDEFINED VIEW - STATUS AND PREFIX TOGETHER, USED WHEN
000780* BUILDING THE PREFIX-ANALYSIS BUCKET TABLE.
000790*----------------------------------------------------------------
000800 01  SFT-STATUS-VIEW REDEFINES SFT-MASTER-RECORD.
000810     05  FILLER                    PIC X(131).
000820     05  SFT-STV-STATUS            PIC X(8).
000830     05  SFT-STV-PREFIX            PIC X(4).
000835     05  FILLER                    PIC X(5).
