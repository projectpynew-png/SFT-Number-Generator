000100*****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION
000120* ALL RIGHTS RESERVED
000130*****************************************************************
000140* PROGRAM :  SFTSRCH1
000150*
000160* READ-ONLY QUERY AGAINST THE SFT NUMBER REGISTRY MASTER FILE.
000170* TAKES A SINGLE SEARCH TERM AND LISTS EVERY REGISTRY RECORD
000180* WHOSE APPLICATION NAME, SFT NUMBER OR DESCRIPTION CONTAINS
000190* THE TERM (CASE-INSENSITIVE).  WHEN MORE THAN ONE RECORD
000200* MATCHES, ALSO BREAKS THE MATCHES DOWN BY PREFIX.
000210*
000220* NEVER OPENS THE MASTER FILE FOR OUTPUT - THIS PROGRAM CANNOT
000230* CHANGE THE REGISTRY.  RUN ON REQUEST FROM THE HELP DESK, NOT
000240* PART OF THE OVERNIGHT BATCH STREAM.
000250*****************************************************************
000260
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.    SFTSRCH1.
000290 AUTHOR.        W L TIBBETTS.
000300 INSTALLATION.  CENTRAL DATA PROCESSING - APPLICATION INVENTORY.
000310 DATE-WRITTEN.  10/14/1991.
000320 DATE-COMPILED.
000330 SECURITY.      COMPANY CONFIDENTIAL.
000340
000350*****************************************************************
000360* CHANGE LOG
000370* DATE       BY   REQUEST    DESCRIPTION
000380* ---------- ---- ---------- ---------------------------------
000390* 10/14/1991 WLT  DPR-0540   ORIGINAL PROGRAM.  HELP DESK HAD
000400*                             BEEN ASKING OPERATIONS TO GREP THE
000410*                             EXPORT FILE BY HAND.
000420* 06/02/1994 TJO  DPR-0877   ADDED THE PREFIX BREAKDOWN WHEN A
000430*                             SEARCH RETURNS MORE THAN ONE HIT -
000440*                             MATCHES THE NEW REPORT SECTION IN
000450*                             SFTREG01.
000460* 01/08/1999 RLH  Y2K-0033   YEAR 2000 REVIEW - NO CENTURY
000470*                             WINDOW OR 2-DIGIT YEAR ANYWHERE IN
000480*                             THIS PROGRAM.  NO CHANGE REQUIRED -
000490*                             SIGNED OFF BY THE Y2K PROGRAM
000500*                             OFFICE.                             Y2K0033 
000510* 11/14/2001 DNM  DPR-1367   SEARCH TERM MATCHING NOW IGNORES
000520*                             TRAILING BLANKS ON THE PARAMETER
000530*                             CARD - HELP DESK KEPT PADDING IT
000540*                             OUT TO 40 COLUMNS.                  DPR1367 
000550
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER.  IBM-370.
000590 OBJECT-COMPUTER.  IBM-370.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM
000620     UPSI-0 ON SFTSRCH-TRACE-SW
000630     CLASS SFT-ALPHA-CHARS IS 'A' THRU 'Z'.
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT SFT-MASTER-FILE ASSIGN TO SFTMSTR
000680         ORGANIZATION IS SEQUENTIAL
000690         FILE STATUS  IS FS-MASTER.
000700     SELECT SFT-SEARCH-PARM-FILE ASSIGN TO SFTSPRM
000710         ORGANIZATION IS SEQUENTIAL
000720         FILE STATUS  IS FS-PARM.
000730     SELECT SFT-SEARCH-RPT-FILE  ASSIGN TO SFTSRPT
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         FILE STATUS  IS FS-RPT.
000760
000770 DATA DIVISION.
000780 FILE SECTION.
000790
000800 FD  SFT-MASTER-FILE
000810     LABEL RECORDS ARE STANDARD
000820     RECORD CONTAINS 148 CHARACTERS
000830     BLOCK CONTAINS 0 RECORDS
000840     DATA RECORD IS SFT-MASTER-RECORD.
000850     COPY SFTMREC.
000860
000870*----------------------------------------------------------------
000880* SEARCH PARAMETER FILE - ONE CARD IMAGE, THE HELP DESK'S SEARCH
000890* TERM LEFT-JUSTIFIED IN THE FIRST 40 COLUMNS.
000900*----------------------------------------------------------------
000910 FD  SFT-SEARCH-PARM-FILE
000920     LABEL RECORDS ARE STANDARD
000930     RECORD CONTAINS 80 CHARACTERS
000940     BLOCK CONTAINS 0 RECORDS
000950     DATA RECORD IS SFT-SEARCH-PARM-RECORD.
000960 01  SFT-SEARCH-PARM-RECORD.
000970     05  SFT-SRCH-TERM              PIC X(40).
000980     05  FILLER                     PIC X(40).
000990
001000 FD  SFT-SEARCH-RPT-FILE
001010     LABEL RECORDS ARE OMITTED
001020     RECORD CONTAINS 133 CHARACTERS
001030     DATA RECORD IS SFT-SEARCH-RPT-LINE.
001040 01  SFT-SEARCH-RPT-LINE        PIC X(133).
001050
001060 WORKING-STORAGE SECTION.
001070     COPY SFTWORK.
001080
001090*----------------------------------------------------------------
001100* FILE STATUS AND ONE-TIME SWITCHES
001110*----------------------------------------------------------------
001120 01  WS-FILE-STATUSES.
001130     05  FS-MASTER               PIC XX     VALUE '00'.
001140     05  FS-PARM                 PIC XX     VALUE '00'.
001150     05  FS-RPT                  PIC XX     VALUE '00'.
001160 01  SFTSRCH-TRACE-SW        PIC X      VALUE 'N'.
001170     88  SFTSRCH-TRACE-ON              VALUE 'Y'.
001180 01  WS-MATCH-FOUND-SW       PIC X      VALUE 'N'.
001190     88  WS-MATCH-WAS-FOUND            VALUE 'Y'.
001200 01  WS-PFX-FOUND-SW         PIC X      VALUE 'N'.
001210     88  WS-PFX-FOUND                  VALUE 'Y'.
001220
001230*----------------------------------------------------------------
001240* RAW SYSTEM CLOCK RECEIVING FIELDS - SPLIT OUT INTO
001250* WK-RUN-TIMESTAMP (SEE SFTWORK) BY 1000-INITIAL-I.
001260*----------------------------------------------------------------
001270 01  WS-ACCEPT-DATE          PIC 9(8)   VALUE ZERO.
001280 01  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.
001290     05  WS-AD-YYYY                 PIC 9(4).
001300     05  WS-AD-MM                   PIC 99.
001310     05  WS-AD-DD                   PIC 99.
001320 01  WS-ACCEPT-TIME          PIC 9(8)   VALUE ZERO.
001330 01  WS-ACCEPT-TIME-R REDEFINES WS-ACCEPT-TIME.
001340     05  WS-AT-HH                   PIC 99.
001350     05  WS-AT-MN                   PIC 99.
001360     05  WS-AT-SS                   PIC 99.
001370     05  WS-AT-HS                   PIC 99.
001380
001390*----------------------------------------------------------------
001400* SEARCH TERM WORK AREA - UPPER-CASED ONCE AT START OF RUN, WITH
001410* ITS TRUE LENGTH (TRAILING BLANKS STRIPPED) FOUND THE SAME WAY.
001420*----------------------------------------------------------------
001430 01  WS-SEARCH-TERM-AREA.
001440     05  WS-SRCH-TERM-UC            PIC X(40).
001450     05  WS-SRCH-TERM-LEN           PIC S9(4) COMP VALUE ZERO.
001460     05  WS-SRCH-SCAN-POS           PIC S9(4) COMP VALUE ZERO.
001470
001480*----------------------------------------------------------------
001490* GENERIC SUBSTRING-SCAN WORK AREA - LOADED WITH ONE CANDIDATE
001500* FIELD AT A TIME (APPLICATION NAME, SFT NUMBER, DESCRIPTION) BY
001510* 2100-TEST-ONE-RECORD BEFORE 2110-SCAN-SOURCE-I IS PERFORMED.
001520*----------------------------------------------------------------
001530 01  WS-SCAN-WORK-AREA.
001540     05  WS-SCN-SOURCE              PIC X(60).
001550     05  WS-SCN-SOURCE-LEN          PIC S9(4) COMP VALUE ZERO.
001560     05  WS-SCN-POS                 PIC S9(4) COMP VALUE ZERO.
001570     05  WS-SCN-MAX-START           PIC S9(4) COMP VALUE ZERO.
001580     05  WS-SCN-FOUND-SW            PIC X          VALUE 'N'.
001590         88  WS-SCN-FOUND                  VALUE 'Y'.
001600
001610*----------------------------------------------------------------
001620* SEARCH REPORT PRINT LINES - ALL 133 BYTES, SAME FORM WIDTH AS
001630* THE SFTREG01 SUMMARY REPORT.
001640*----------------------------------------------------------------
001650 01  WS-SRCH-HEADING-LINE-1.
001660     05  FILLER                 PIC X(10)  VALUE SPACES.
001670     05  FILLER                 PIC X(37)
001680             VALUE 'SFT NUMBER REGISTRY - SEARCH RESULTS'.
001690     05  FILLER                 PIC X(86)  VALUE SPACES.
001700 01  WS-SRCH-HEADING-LINE-2.
001710     05  FILLER                 PIC X(10)  VALUE SPACES.
001720     05  FILLER                 PIC X(13)  VALUE 'SEARCH TERM: '.
001730     05  WS-SHL2-TERM           PIC X(40).
001740     05  FILLER                 PIC X(5)   VALUE SPACES.
001750     05  WS-SHL2-TIMESTAMP      PIC X(19).
001760     05  FILLER                 PIC X(46)  VALUE SPACES.
001770 01  WS-SRCH-DETAIL-LINE.
001780     05  FILLER                 PIC X(5)   VALUE SPACES.
001790     05  WS-SDL-NUMBER          PIC X(12).
001800     05  FILLER                 PIC X(3)   VALUE SPACES.
001810     05  WS-SDL-NAME            PIC X(40).
001820     05  FILLER                 PIC X(3)   VALUE SPACES.
001830     05  WS-SDL-STATUS          PIC X(8).
001840     05  FILLER                 PIC X(3)   VALUE SPACES.
001850     05  WS-SDL-DESCRIPTION     PIC X(50).
001860     05  FILLER                 PIC X(9)   VALUE SPACES.
001870 01  WS-SRCH-COUNT-LINE.
001880     05  FILLER                 PIC X(10)  VALUE SPACES.
001890     05  FILLER                 PIC X(13)  VALUE 'MATCH COUNT: '.
001900     05  WS-SCL-COUNT           PIC ZZZZ9.
001910     05  FILLER                 PIC X(105) VALUE SPACES.
001920 01  WS-SRCH-NO-MATCH-LINE.
001930     05  FILLER                 PIC X(10)  VALUE SPACES.
001940     05  FILLER                 PIC X(20)
001950             VALUE 'NO MATCHES FOUND'.
001960     05  FILLER                 PIC X(103) VALUE SPACES.
001970 01  WS-SRCH-PREFIX-HEADING-LINE.
001980     05  FILLER                 PIC X(10)  VALUE SPACES.
001990     05  FILLER                 PIC X(20)  VALUE 'PREFIX   COUNT'.
002000     05  FILLER                 PIC X(103) VALUE SPACES.
002010 01  WS-SRCH-PREFIX-DETAIL-LINE.
002020     05  FILLER                 PIC X(10)  VALUE SPACES.
002030     05  WS-SPX-PREFIX          PIC X(4).
002040     05  FILLER                 PIC X(6)   VALUE SPACES.
002050     05  WS-SPX-COUNT           PIC ZZZZ9.
002060     05  FILLER                 PIC X(108) VALUE SPACES.
002070
002080 PROCEDURE DIVISION.
002090
002100 MAIN-LINE.
002110     PERFORM 1000-INITIAL-I     THRU 1000-INITIAL-F.
002120     PERFORM 2000-SCAN-REGISTRY-I THRU 2000-SCAN-REGISTRY-F
002130             UNTIL WK-MASTER-EOF.
002140     IF WK-MATCH-COUNT > 1
002150         PERFORM 7000-COUNT-BY-PREFIX-I
002160                 THRU 7000-COUNT-BY-PREFIX-F
002170     END-IF.
002180     PERFORM 8000-PRINT-SEARCH-REPORT-I
002190             THRU 8000-PRINT-SEARCH-REPORT-F.
002200     PERFORM 9000-TERMINATE-I  THRU 9000-TERMINATE-F.
002210     STOP RUN.
002220
002230*----------------------------------------------------------------
002240* 1000-SERIES - OPEN FILES, READ THE SEARCH TERM, PRIME THE
002250* FIRST MASTER READ.
002260*----------------------------------------------------------------
002270 1000-INITIAL-I.
002280     OPEN INPUT  SFT-MASTER-FILE
002290          INPUT  SFT-SEARCH-PARM-FILE
002300          OUTPUT SFT-SEARCH-RPT-FILE.
002310     ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD.
002320     ACCEPT WS-ACCEPT-TIME FROM TIME.
002330     MOVE WS-AD-YYYY TO WK-RUN-YYYY.
002340     MOVE WS-AD-MM   TO WK-RUN-MM.
002350     MOVE WS-AD-DD   TO WK-RUN-DD.
002360     MOVE WS-AT-HH   TO WK-RUN-HH.
002370     MOVE WS-AT-MN   TO WK-RUN-MN.
002380     MOVE WS-AT-SS   TO WK-RUN-SS.
002390     MOVE ZERO TO WK-MATCH-COUNT WK-MASTER-COUNT
002400                   WK-PREFIX-COUNT-CTL.
002410     READ SFT-SEARCH-PARM-FILE
002420         AT END MOVE SPACES TO SFT-SRCH-TERM
002430     END-READ.
002440     MOVE SFT-SRCH-TERM TO WS-SRCH-TERM-UC.
002450     INSPECT WS-SRCH-TERM-UC CONVERTING
002460         'abcdefghijklmnopqrstuvwxyz' TO
002470         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002480     PERFORM 1060-FIND-TERM-LEN THRU 1060-FIND-TERM-LEN-F
002490             VARYING WS-SRCH-SCAN-POS FROM 40 BY -1
002500             UNTIL WS-SRCH-SCAN-POS < 1 OR
002510                WS-SRCH-TERM-UC(WS-SRCH-SCAN-POS:1) NOT = SPACE.
002520     MOVE WS-SRCH-SCAN-POS TO WS-SRCH-TERM-LEN.
002530     READ SFT-MASTER-FILE
002540         AT END SET WK-MASTER-EOF TO TRUE
002550     END-READ.
002560 1000-INITIAL-F.  EXIT.
002570
002580 1060-FIND-TERM-LEN.
002590     CONTINUE.
002600 1060-FIND-TERM-LEN-F.  EXIT.
002610
002620*----------------------------------------------------------------
002630* 2000-SERIES - TEST ONE MASTER RECORD, KEEP IT IF IT MATCHES,
002640* READ THE NEXT ONE.
002650*----------------------------------------------------------------
002660 2000-SCAN-REGISTRY-I.
002670     SET WS-MATCH-WAS-FOUND TO FALSE.
002680     PERFORM 2100-TEST-ONE-RECORD.
002690     IF WS-MATCH-WAS-FOUND
002700         PERFORM 2150-KEEP-MATCHED-RECORD
002710     END-IF.
002720     READ SFT-MASTER-FILE
002730         AT END SET WK-MASTER-EOF TO TRUE
002740     END-READ.
002750 2000-SCAN-REGISTRY-F.  EXIT.
002760
002770 2100-TEST-ONE-RECORD.
002780     IF WS-SRCH-TERM-LEN > 0
002790         MOVE SFT-APPLICATION-NAME TO WS-SCN-SOURCE
002800         MOVE 40 TO WS-SCN-SOURCE-LEN
002810         INSPECT WS-SCN-SOURCE CONVERTING
002820             'abcdefghijklmnopqrstuvwxyz' TO
002830             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002840         PERFORM 2110-SCAN-SOURCE-I THRU 2110-SCAN-SOURCE-F
002850         IF WS-SCN-FOUND
002860             SET WS-MATCH-WAS-FOUND TO TRUE
002870         END-IF
002880     END-IF.
002890     IF NOT WS-MATCH-WAS-FOUND AND WS-SRCH-TERM-LEN > 0
002900         MOVE SFT-NUMBER TO WS-SCN-SOURCE
002910         MOVE 12 TO WS-SCN-SOURCE-LEN
002920         INSPECT WS-SCN-SOURCE CONVERTING
002930             'abcdefghijklmnopqrstuvwxyz' TO
002940             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002950         PERFORM 2110-SCAN-SOURCE-I THRU 2110-SCAN-SOURCE-F
002960         IF WS-SCN-FOUND
002970             SET WS-MATCH-WAS-FOUND TO TRUE
002980         END-IF
002990     END-IF.
003000     IF NOT WS-MATCH-WAS-FOUND AND WS-SRCH-TERM-LEN > 0
003010         MOVE SFT-DESCRIPTION TO WS-SCN-SOURCE
003020         MOVE 60 TO WS-SCN-SOURCE-LEN
003030         INSPECT WS-SCN-SOURCE CONVERTING
003040             'abcdefghijklmnopqrstuvwxyz' TO
003050             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003060         PERFORM 2110-SCAN-SOURCE-I THRU 2110-SCAN-SOURCE-F
003070         IF WS-SCN-FOUND
003080             SET WS-MATCH-WAS-FOUND TO TRUE
003090         END-IF
003100     END-IF.
003110
003120 2110-SCAN-SOURCE-I.
003130     MOVE 'N' TO WS-SCN-FOUND-SW.
003140     COMPUTE WS-SCN-MAX-START =
003150         WS-SCN-SOURCE-LEN - WS-SRCH-TERM-LEN + 1.
003160     IF WS-SCN-MAX-START > 0
003170         PERFORM 2120-TRY-ONE-POSITION
003180                 THRU 2120-TRY-ONE-POSITION-F
003190             VARYING WS-SCN-POS FROM 1 BY 1
003200             UNTIL WS-SCN-POS > WS-SCN-MAX-START OR WS-SCN-FOUND
003210     END-IF.
003220 2110-SCAN-SOURCE-F.  EXIT.
003230
003240 2120-TRY-ONE-POSITION.
003250     IF WS-SCN-SOURCE(WS-SCN-POS:WS-SRCH-TERM-LEN) =
003260                WS-SRCH-TERM-UC(1:WS-SRCH-TERM-LEN)
003270         SET WS-SCN-FOUND TO TRUE
003280     END-IF.
003290 2120-TRY-ONE-POSITION-F.  EXIT.
003300
003310 2150-KEEP-MATCHED-RECORD.
003320     ADD 1 TO WK-MATCH-COUNT.
003330     ADD 1 TO WK-MASTER-COUNT.
003340     SET WK-MST-IDX TO WK-MASTER-COUNT.
003350     MOVE SFT-NUMBER            TO WK-MST-NUMBER(WK-MST-IDX).
003360     MOVE SFT-APPLICATION-NAME
003370                TO WK-MST-APPLICATION-NAME(WK-MST-IDX).
003380     MOVE SFT-DESCRIPTION       TO WK-MST-DESCRIPTION(WK-MST-IDX).
003390     MOVE SFT-REGISTRATION-DATE
003400                          TO WK-MST-REGISTRATION-DATE(WK-MST-IDX).
003410     MOVE SFT-STATUS            TO WK-MST-STATUS(WK-MST-IDX).
003420     MOVE SFT-APP-PREFIX        TO WK-MST-APP-PREFIX(WK-MST-IDX).
003430
003440*----------------------------------------------------------------
003450* 7000-SERIES - PER-PREFIX MATCH COUNTS, BUILT ONLY WHEN THE
003460* SEARCH RETURNED MORE THAN ONE HIT.
003470*----------------------------------------------------------------
003480 7000-COUNT-BY-PREFIX-I.
003490     PERFORM 7010-BUCKET-ONE-MATCH THRU 7010-BUCKET-ONE-MATCH-F
003500             VARYING WK-MST-IDX FROM 1 BY 1
003510             UNTIL WK-MST-IDX > WK-MASTER-COUNT.
003520 7000-COUNT-BY-PREFIX-F.  EXIT.
003530
003540 7010-BUCKET-ONE-MATCH.
003550     MOVE 'N' TO WS-PFX-FOUND-SW.
003560     IF WK-PREFIX-COUNT-CTL > 0
003570         PERFORM 7020-FIND-PREFIX-BUCKET
003580                 THRU 7020-FIND-PREFIX-BUCKET-F
003590             VARYING WK-PFX-IDX FROM 1 BY 1
003600             UNTIL WK-PFX-IDX > WK-PREFIX-COUNT-CTL
003610                    OR WS-PFX-FOUND
003620     END-IF.
003630     IF NOT WS-PFX-FOUND
003640         ADD 1 TO WK-PREFIX-COUNT-CTL
003650         SET WK-PFX-IDX TO WK-PREFIX-COUNT-CTL
003660         MOVE WK-MST-APP-PREFIX(WK-MST-IDX)
003670                    TO WK-PFX-CODE(WK-PFX-IDX)
003680         MOVE 1 TO WK-PFX-CNT(WK-PFX-IDX)
003690     END-IF.
003700 7010-BUCKET-ONE-MATCH-F.  EXIT.
003710
003720 7020-FIND-PREFIX-BUCKET.
003730     IF WK-PFX-CODE(WK-PFX-IDX) = WK-MST-APP-PREFIX(WK-MST-IDX)
003740         ADD 1 TO WK-PFX-CNT(WK-PFX-IDX)
003750         SET WS-PFX-FOUND TO TRUE
003760     END-IF.
003770 7020-FIND-PREFIX-BUCKET-F.  EXIT.
003780
003790*----------------------------------------------------------------
003800* 8000-SERIES - THE SEARCH RESULTS LISTING.
003810*----------------------------------------------------------------
003820 8000-PRINT-SEARCH-REPORT-I.
003830     MOVE WK-RUN-TIMESTAMP-R TO WS-SHL2-TIMESTAMP.
003840     MOVE WS-SRCH-TERM-UC    TO WS-SHL2-TERM.
003850     WRITE SFT-SEARCH-RPT-LINE FROM WS-SRCH-HEADING-LINE-1.
003860     WRITE SFT-SEARCH-RPT-LINE FROM WS-SRCH-HEADING-LINE-2.
003870     IF WK-MATCH-COUNT > 0
003880         PERFORM 8100-PRINT-ONE-MATCH THRU 8100-PRINT-ONE-MATCH-F
003890             VARYING WK-MST-IDX FROM 1 BY 1
003900             UNTIL WK-MST-IDX > WK-MASTER-COUNT
003910     ELSE
003920         WRITE SFT-SEARCH-RPT-LINE FROM WS-SRCH-NO-MATCH-LINE
003930     END-IF.
003940     MOVE WK-MATCH-COUNT TO WS-SCL-COUNT.
003950     WRITE SFT-SEARCH-RPT-LINE FROM WS-SRCH-COUNT-LINE.
003960     IF WK-MATCH-COUNT > 1
003970         PERFORM 8300-PRINT-PREFIX-BREAKDOWN-I
003980                 THRU 8300-PRINT-PREFIX-BREAKDOWN-F
003990     END-IF.
004000 8000-PRINT-SEARCH-REPORT-F.  EXIT.
004010
004020 8100-PRINT-ONE-MATCH.
004030     MOVE WK-MST-NUMBER(WK-MST-IDX)  TO WS-SDL-NUMBER.
004040     MOVE WK-MST-APPLICATION-NAME(WK-MST-IDX) TO WS-SDL-NAME.
004050     MOVE WK-MST-STATUS(WK-MST-IDX)  TO WS-SDL-STATUS.
004060     MOVE WK-MST-DESCRIPTION(WK-MST-IDX)(1:50)
004070                    TO WS-SDL-DESCRIPTION.
004080     WRITE SFT-SEARCH-RPT-LINE FROM WS-SRCH-DETAIL-LINE.
004090 8100-PRINT-ONE-MATCH-F.  EXIT.
004100
004110 8300-PRINT-PREFIX-BREAKDOWN-I.
004120     WRITE SFT-SEARCH-RPT-LINE FROM WS-SRCH-PREFIX-HEADING-LINE.
004130     PERFORM 8310-PRINT-ONE-PREFIX THRU 8310-PRINT-ONE-PREFIX-F
004140             VARYING WK-PFX-IDX FROM 1 BY 1
004150             UNTIL WK-PFX-IDX > WK-PREFIX-COUNT-CTL.
004160 8300-PRINT-PREFIX-BREAKDOWN-F.  EXIT.
004170
004180 8310-PRINT-ONE-PREFIX.
004190     MOVE WK-PFX-CODE(WK-PFX-IDX) TO WS-SPX-PREFIX.
004200     MOVE WK-PFX-CNT(WK-PFX-IDX)  TO WS-SPX-COUNT.
004210     WRITE SFT-SEARCH-RPT-LINE FROM WS-SRCH-PREFIX-DETAIL-LINE.
004220 8310-PRINT-ONE-PREFIX-F.  EXIT.
004230
004240*----------------------------------------------------------------
004250* 9000-SERIES - CLOSE OUT THE RUN.
004260*----------------------------------------------------------------
004270 9000-TERMINATE-I.
004280     CLOSE SFT-MASTER-FILE
004290           SFT-SEARCH-PARM-FILE
004300           SFT-SEARCH-RPT-FILE.
004310 9000-TERMINATE-F.  EXIT.
004320
004330 END PROGRAM SFTSRCH1.
